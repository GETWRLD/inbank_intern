000100*    SOLICIT
000200*****************************************
000300*      LAYOUT SOLICITUD DE PRESTAMO      *
000400*      LARGO REGISTRO = 37 BYTES         *
000500*****************************************
000600 01  SOL-REG-SOLICITUD.
000700*    POSICION RELATIVA (1:8)  NUMERO DE SOLICITUD
000800     03  APP-ID              PIC X(08)    VALUE SPACES.
000900*    POSICION RELATIVA (9:11) CODIGO PERSONAL BALTICO
001000     03  PERSONAL-CODE       PIC X(11)    VALUE SPACES.
001100*    POSICION RELATIVA (20:7) MONTO SOLICITADO EN EUROS
001200     03  REQ-LOAN-AMOUNT     PIC 9(07)    VALUE ZEROS.
001300*    POSICION RELATIVA (27:3) PLAZO SOLICITADO EN MESES
001400     03  REQ-LOAN-PERIOD     PIC 9(03)    VALUE ZEROS.
001500*    POSICION RELATIVA (30:8) FECHA DE PROCESO AAAAMMDD
001600     03  CURRENT-DATE        PIC X(08)    VALUE SPACES.
