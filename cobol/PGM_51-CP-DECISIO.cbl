000100*////////////////// (DECISIO) //////////////////////////////
000200*****************************************
000300*      LAYOUT DECISION DE PRESTAMO       *
000400*      LARGO REGISTRO = 41 BYTES         *
000500*****************************************
000600 01  DEC-REG-DECISION.
000700*    POSICION RELATIVA (1:8)   NUMERO DE SOLICITUD (COPIADO)
000800     03  APP-ID              PIC X(08)    VALUE SPACES.
000900*    POSICION RELATIVA (9:11)  CODIGO PERSONAL (COPIADO)
001000     03  PERSONAL-CODE       PIC X(11)    VALUE SPACES.
001100*    POSICION RELATIVA (20:8)  APPROVED / REJECTED
001200     03  DECISION-STATUS     PIC X(08)    VALUE SPACES.
001300*    POSICION RELATIVA (28:7)  MONTO APROBADO EN EUROS
001400     03  APPROVED-AMOUNT     PIC 9(07)    VALUE ZEROS.
001500*    POSICION RELATIVA (35:3)  PLAZO APROBADO EN MESES
001600     03  APPROVED-PERIOD     PIC 9(03)    VALUE ZEROS.
001700*    POSICION RELATIVA (38:4)  ICOD/IAGE/NOLN/IAMT/IPER O BLANCO
001800     03  REASON-CODE         PIC X(04)    VALUE SPACES.
