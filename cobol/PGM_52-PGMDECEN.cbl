000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMDECEN.
000300 AUTHOR. M GUTIERREZ SOSA.
000400 INSTALLATION. BANCO ATLANTICO - DPTO DE SISTEMAS DE CREDITO.
000500 DATE-WRITTEN. 03/14/88.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEL DPTO DE CREDITOS.
000800*****************************************************************
000900*    PGMDECEN                                                   *
001000*    MOTOR DE DECISION DE PRESTAMOS AL CONSUMO                  *
001100*    ===========================================                *
001200*    RECIBE UNA SOLICITUD (CODIGO PERSONAL, MONTO Y PLAZO       *
001300*    SOLICITADOS, FECHA DE PROCESO) Y DEVUELVE LA DECISION:     *
001400*    APROBADA O RECHAZADA, CON EL MONTO/PLAZO APROBADOS Y,      *
001500*    SI CORRESPONDE, EL CODIGO DE MOTIVO DE RECHAZO.             *
001600*                                                                *
001700*    ORDEN DE LAS REGLAS (LA PRIMERA QUE FALLA DECIDE):         *
001800*    1. VALIDEZ DEL CODIGO PERSONAL            (ICOD)           *
001900*    2. RESTRICCION DE EDAD                    (IAGE)           *
002000*    3. SEGMENTO / MODIFICADOR DE CREDITO      (NOLN-DEUDOR)    *
002100*    4. LIMITES DE MONTO Y PLAZO SOLICITADOS   (IAMT/IPER)      *
002200*    5. CALCULO DEL PRESTAMO APROBADO          (NOLN)           *
002300*****************************************************************
002400*----------------------------------------------------------------*
002500*    HISTORIAL DE CAMBIOS                                        *
002600*----------------------------------------------------------------*
002700*    03/14/88  MGS  PROGRAMA ORIGINAL. REGLAS 1-5 DE LA NORMA    *
002800*                    DE CREDITO AL CONSUMO PARA PAISES BALTICOS. *
002900*    11/02/89  MGS  CORRIGE CALCULO DE EDAD CUANDO EL MES DE     *
003000*                    LA FECHA DE PROCESO ES IGUAL AL DE NACIM.   *
003100*    06/19/91  JLR  AGREGA VALIDACION DE FEBRERO BISIESTO EN LA  *
003200*                    REGLA 1 (ANTES SOLO 28/29 FIJO).            *
003300*    09/30/93  JLR  TABLA DE EXPECTATIVA DE VIDA POR PAIS AHORA  *
003400*                    EN COPY APARTE (EDATABL) PEDIDO DE RIESGOS. *
003500*    04/22/96  CAP  SEGMENTO 3 (VIP) SUBE MODIFICADOR DE 0800    *
003600*                    A 1000 SEGUN CIRCULAR 96-014 DE LA GERENCIA.*
003700*    01/08/99  CAP  REVISION Y2K: FECHA DE PROCESO Y CODIGO SE   *
003800*                    TRATAN YA CON SIGLO EXPLICITO, NO HAY       *
003900*                    VENTANA DE AMBIGUEDAD AL CRUZAR EL ANIO 2000*
004000*    07/05/01  RTV  PLAZO MAXIMO BAJA DE 60 A 48 MESES SEGUN     *
004100*                    NUEVA POLITICA DE RIESGO CREDITICIO.        *
004200*    02/17/04  RTV  CORRIGE REGLA 5: LA BUSQUEDA DE PLAZO DEBE   *
004300*                    DETENERSE EN EL PLAZO MAXIMO, NO SEGUIR.    *
004400*    10/11/07  DSM  TICKET CR-4471. SE QUITA EL VALIDADOR DE     *
004500*                    CHECKSUM EXTERNO; LA REGLA 1 QUEDA COMO     *
004600*                    VALIDACION ESTRUCTURAL UNICAMENTE.          *
004700*    05/03/12  DSM  TICKET CR-5820. LIMPIEZA DE COMENTARIOS Y    *
004800*                    RENOMBRE DE CAMPOS DE TRABAJO DEL SEGMENTO. *
004900*----------------------------------------------------------------*
005000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005100 ENVIRONMENT DIVISION.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 WORKING-STORAGE SECTION.
005900*========================*
006000
006100 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
006200
006300*////////////// COPYS DE CONSTANTES //////////////////////////
006400*     COPY EDATABL.
006500*****************************************
006600*   TABLA DE RESTRICCION POR EDAD        *
006700*   EDAD MINIMA Y EXPECTATIVA DE VIDA    *
006800*   POR PAIS BALTICO (EE/LV/LT)          *
006900*****************************************
007000 01  EDA-CONSTANTES-EDAD.
007100     03  EDA-EDAD-MINIMA        PIC 9(02)   VALUE 18.
007200     03  EDA-TABLA-EXPECTATIVA.
007300         05  EDA-EXPECT-EE      PIC 9(03)   VALUE 078.
007400         05  EDA-EXPECT-LV      PIC 9(03)   VALUE 075.
007500         05  EDA-EXPECT-LT      PIC 9(03)   VALUE 076.
007600         05  EDA-EXPECT-DEFECTO PIC 9(03)   VALUE 075.
007700     03  FILLER                 PIC X(08)   VALUE SPACES.
007800
007900*     COPY PRETABL.
008000*****************************************
008100*   LIMITES DE MONTO/PLAZO Y             *
008200*   MODIFICADORES DE CREDITO POR SEGMENTO*
008300*****************************************
008400 01  PRE-CONSTANTES-PRESTAMO.
008500     03  PRE-MONTO-MINIMO       PIC 9(07)  VALUE 0002000.
008600     03  PRE-MONTO-MAXIMO       PIC 9(07)  VALUE 0010000.
008700     03  PRE-PLAZO-MINIMO       PIC 9(03)  VALUE 012.
008800     03  PRE-PLAZO-MAXIMO       PIC 9(03)  VALUE 048.             RQ970514
008900     03  PRE-SEGMENTO-CORTE1    PIC 9(04)  VALUE 2500.
009000     03  PRE-SEGMENTO-CORTE2    PIC 9(04)  VALUE 5000.
009100     03  PRE-SEGMENTO-CORTE3    PIC 9(04)  VALUE 7500.
009200     03  PRE-MODIF-SEGMENTO-0   PIC 9(04)  VALUE 0000.
009300     03  PRE-MODIF-SEGMENTO-1   PIC 9(04)  VALUE 0100.
009400     03  PRE-MODIF-SEGMENTO-2   PIC 9(04)  VALUE 0300.
009500     03  PRE-MODIF-SEGMENTO-3   PIC 9(04)  VALUE 1000.
009600     03  FILLER                 PIC X(08)  VALUE SPACES.
009700*////////////////////////////////////////////////////////////
009800
009900*---- DESGLOSE DEL CODIGO PERSONAL (11 DIGITOS) ---------------
010000*    POS 1 SIGLO/PAIS; POS 2-3 ANIO; POS 4-5 MES; POS 6-7 DIA;
010100*    POS 8-11 SEGMENTO DE CREDITO
010200 01  WS-CODIGO-DESGLOSE.
010300     03  WS-COD-DIGITO1     PIC X(01).
010400     03  WS-COD-ANIO        PIC X(02).
010500     03  WS-COD-MES         PIC X(02).
010600     03  WS-COD-DIA         PIC X(02).
010700     03  WS-COD-SEGMENTO    PIC X(04).
010800     03  FILLER             PIC X(06)   VALUE SPACES.
010900 01  WS-CODIGO-DESGLOSE-N REDEFINES WS-CODIGO-DESGLOSE.
011000     03  WS-COD-DIGITO1-N   PIC 9(01).
011100     03  WS-COD-ANIO-N      PIC 9(02).
011200     03  WS-COD-MES-N       PIC 9(02).
011300     03  WS-COD-DIA-N       PIC 9(02).
011400     03  WS-COD-SEGMENTO-N  PIC 9(04).
011500     03  FILLER             PIC X(06).
011600
011700*---- DESGLOSE DE LA FECHA DE PROCESO (AAAAMMDD) --------------
011800 01  WS-FECHA-PROCESO.
011900     03  WS-FEC-ANIO        PIC X(04).
012000     03  WS-FEC-MES         PIC X(02).
012100     03  WS-FEC-DIA         PIC X(02).
012200     03  FILLER             PIC X(02)   VALUE SPACES.
012300 01  WS-FECHA-PROCESO-N REDEFINES WS-FECHA-PROCESO.
012400     03  WS-FEC-ANIO-N      PIC 9(04).
012500     03  WS-FEC-MES-N       PIC 9(02).
012600     03  WS-FEC-DIA-N       PIC 9(02).
012700     03  FILLER             PIC X(02).
012800
012900*---- COMPOSICION DEL ANIO DE NACIMIENTO (SIGLO + ANIO) -------
013000 01  WS-ANIO-NACIM-COMP.
013100     03  WS-SIGLO-CALC      PIC 9(02)   VALUE ZEROS.
013200     03  WS-ANIO-CALC       PIC 9(02)   VALUE ZEROS.
013300 01  WS-ANIO-NACIM-EDIT REDEFINES WS-ANIO-NACIM-COMP.
013400     03  WS-ANIO-NACIM-4    PIC 9(04).
013500
013600*---- CONTADORES, SUBINDICES Y ACUMULADORES DE TRABAJO --------
013700 77  WS-EDAD-CALCULADA      PIC S9(03) COMP VALUE ZERO.
013800 77  WS-EDAD-MAXIMA         PIC S9(03) COMP VALUE ZERO.
013900 77  WS-EXPECT-VIDA         PIC S9(03) COMP VALUE ZERO.
014000 77  WS-PLAZO-ANIOS         PIC S9(03) COMP VALUE ZERO.
014100 77  WS-PLAZO-TRABAJO       PIC S9(03) COMP VALUE ZERO.
014200 77  WS-RESTO-PLAZO         PIC S9(03) COMP VALUE ZERO.
014300 77  WS-MODIFICADOR         PIC S9(05) COMP VALUE ZERO.
014400 77  WS-MONTO-MAXIMO-PLAZO  PIC S9(09) COMP VALUE ZERO.
014500 77  WS-DIAS-EN-MES         PIC S9(02) COMP VALUE ZERO.
014600 77  WS-DIVISION-TEMP       PIC S9(05) COMP VALUE ZERO.
014700 77  WS-RESTO-4             PIC S9(03) COMP VALUE ZERO.
014800 77  WS-RESTO-100           PIC S9(03) COMP VALUE ZERO.
014900 77  WS-RESTO-400           PIC S9(03) COMP VALUE ZERO.
015000
015100*---- SWITCH DE FECHA VALIDA -----------------------------------
015200 77  WS-FECHA-VALIDA-SW     PIC X(01)        VALUE 'S'.
015300     88  WS-FECHA-ES-VALIDA                  VALUE 'S'.
015400     88  WS-FECHA-NO-VALIDA                  VALUE 'N'.
015500
015600 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
015700
015800*----------------------------------------------------------------
015900 LINKAGE SECTION.
016000*================*
016100 01  LK-SOLICITUD.
016200     03  PERSONAL-CODE       PIC X(11).
016300     03  REQ-LOAN-AMOUNT     PIC 9(07).
016400     03  REQ-LOAN-PERIOD     PIC 9(03).
016500     03  CURRENT-DATE        PIC X(08).
016600
016700 01  LK-DECISION.
016800     03  DECISION-STATUS     PIC X(08).
016900     03  APPROVED-AMOUNT     PIC 9(07).
017000     03  APPROVED-PERIOD     PIC 9(03).
017100     03  REASON-CODE         PIC X(04).
017200
017300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
017400 PROCEDURE DIVISION USING LK-SOLICITUD, LK-DECISION.
017500
017600 MAIN-PROGRAM.                                                    CR-5820
017700
017800     MOVE SPACES TO REASON-CODE
017900
018000     PERFORM 1000-VALIDAR-CODIGO THRU 1000-VALIDAR-CODIGO-F
018100
018200     IF REASON-CODE = SPACES
018300        PERFORM 2000-VALIDAR-EDAD THRU 2000-VALIDAR-EDAD-F
018400     END-IF
018500
018600     IF REASON-CODE = SPACES
018700        PERFORM 3000-DERIVAR-SEGMENTO THRU 3000-DERIVAR-SEGMENTO-F
018800     END-IF
018900
019000     IF REASON-CODE = SPACES
019100        PERFORM 4000-VALIDAR-LIMITES THRU 4000-VALIDAR-LIMITES-F
019200     END-IF
019300
019400     IF REASON-CODE = SPACES
019500        PERFORM 5000-CALCULAR-APROB THRU 5000-CALCULAR-APROB-F
019600     END-IF
019700
019800     PERFORM 9000-FIJAR-DECISION THRU 9000-FIJAR-DECISION-F.
019900
020000 MAIN-PROGRAM-F. GOBACK.
020100
020200
020300*----  REGLA 1: VALIDEZ ESTRUCTURAL DEL CODIGO PERSONAL -------
020400 1000-VALIDAR-CODIGO.                                             CR-4471
020500
020600     MOVE SPACES           TO WS-CODIGO-DESGLOSE
020700     MOVE PERSONAL-CODE(1:1) TO WS-COD-DIGITO1
020800     MOVE PERSONAL-CODE(2:2) TO WS-COD-ANIO
020900     MOVE PERSONAL-CODE(4:2) TO WS-COD-MES
021000     MOVE PERSONAL-CODE(6:2) TO WS-COD-DIA
021100     MOVE PERSONAL-CODE(8:4) TO WS-COD-SEGMENTO
021200
021300     IF PERSONAL-CODE NOT NUMERIC THEN                            CR-4471
021400        MOVE 'ICOD' TO REASON-CODE
021500     ELSE
021600        IF WS-COD-DIGITO1-N < 1 OR WS-COD-DIGITO1-N > 6 THEN
021700           MOVE 'ICOD' TO REASON-CODE
021800        ELSE
021900           PERFORM 1100-VALIDAR-FECHA THRU 1100-VALIDAR-FECHA-F
022000           IF WS-FECHA-NO-VALIDA THEN
022100              MOVE 'ICOD' TO REASON-CODE
022200           END-IF
022300        END-IF
022400     END-IF.
022500
022600 1000-VALIDAR-CODIGO-F. EXIT.
022700
022800
022900*---- VALIDA QUE MES/DIA FORMEN UNA FECHA CALENDARIO VALIDA ---
023000 1100-VALIDAR-FECHA.
023100
023200     SET WS-FECHA-ES-VALIDA TO TRUE
023300
023400     EVALUATE WS-COD-DIGITO1-N
023500        WHEN 1  WHEN 2  MOVE 18 TO WS-SIGLO-CALC
023600        WHEN 3  WHEN 4  MOVE 19 TO WS-SIGLO-CALC
023700        WHEN OTHER      MOVE 20 TO WS-SIGLO-CALC
023800     END-EVALUATE
023900     MOVE WS-COD-ANIO-N TO WS-ANIO-CALC
024000
024100     IF WS-COD-MES-N < 1 OR WS-COD-MES-N > 12 THEN
024200        SET WS-FECHA-NO-VALIDA TO TRUE
024300     ELSE
024400        EVALUATE WS-COD-MES-N
024500           WHEN 1  WHEN 3  WHEN 5  WHEN 7  WHEN 8
024600           WHEN 10 WHEN 12
024700              IF WS-COD-DIA-N < 1 OR WS-COD-DIA-N > 31 THEN
024800                 SET WS-FECHA-NO-VALIDA TO TRUE
024900              END-IF
025000           WHEN 4  WHEN 6  WHEN 9  WHEN 11
025100              IF WS-COD-DIA-N < 1 OR WS-COD-DIA-N > 30 THEN
025200                 SET WS-FECHA-NO-VALIDA TO TRUE
025300              END-IF
025400           WHEN 2
025500              PERFORM 1150-VALIDAR-FEBRERO
025600                 THRU 1150-VALIDAR-FEBRERO-F
025700        END-EVALUATE
025800     END-IF.
025900
026000 1100-VALIDAR-FECHA-F. EXIT.
026100
026200
026300*---- FEBRERO: CONSIDERA EL ANIO BISIESTO DEL SIGLO CALCULADO -
026400 1150-VALIDAR-FEBRERO.
026500
026600     MOVE 28 TO WS-DIAS-EN-MES
026700     DIVIDE WS-ANIO-NACIM-4 BY 4   GIVING WS-DIVISION-TEMP
026800                                   REMAINDER WS-RESTO-4
026900     IF WS-RESTO-4 = 0 THEN
027000        DIVIDE WS-ANIO-NACIM-4 BY 100 GIVING WS-DIVISION-TEMP
027100                                      REMAINDER WS-RESTO-100
027200        IF WS-RESTO-100 NOT = 0 THEN
027300           MOVE 29 TO WS-DIAS-EN-MES
027400        ELSE
027500           DIVIDE WS-ANIO-NACIM-4 BY 400 GIVING WS-DIVISION-TEMP
027600                                         REMAINDER WS-RESTO-400
027700           IF WS-RESTO-400 = 0 THEN
027800              MOVE 29 TO WS-DIAS-EN-MES
027900           END-IF
028000        END-IF
028100     END-IF
028200
028300     IF WS-COD-DIA-N < 1 OR WS-COD-DIA-N > WS-DIAS-EN-MES THEN
028400        SET WS-FECHA-NO-VALIDA TO TRUE
028500     END-IF.
028600
028700 1150-VALIDAR-FEBRERO-F. EXIT.
028800
028900
029000*----  REGLA 2: RESTRICCION DE EDAD POR PAIS -------------------
029100 2000-VALIDAR-EDAD.
029200
029300     MOVE CURRENT-DATE TO WS-FECHA-PROCESO
029400
029500     COMPUTE WS-EDAD-CALCULADA =
029600             WS-FEC-ANIO-N - WS-ANIO-NACIM-4
029700
029800     IF WS-FEC-MES-N < WS-COD-MES-N THEN
029900        SUBTRACT 1 FROM WS-EDAD-CALCULADA
030000     ELSE
030100        IF WS-FEC-MES-N = WS-COD-MES-N
030200              AND WS-FEC-DIA-N < WS-COD-DIA-N THEN
030300           SUBTRACT 1 FROM WS-EDAD-CALCULADA
030400        END-IF
030500     END-IF
030600
030700     IF WS-EDAD-CALCULADA < EDA-EDAD-MINIMA THEN
030800        MOVE 'IAGE' TO REASON-CODE
030900     ELSE
031000        EVALUATE WS-COD-DIGITO1-N
031100           WHEN 1  WHEN 2  MOVE EDA-EXPECT-EE TO WS-EXPECT-VIDA
031200           WHEN 3  WHEN 4  MOVE EDA-EXPECT-LV TO WS-EXPECT-VIDA
031300           WHEN 5  WHEN 6  MOVE EDA-EXPECT-LT TO WS-EXPECT-VIDA
031400           WHEN OTHER
031500                   MOVE EDA-EXPECT-DEFECTO TO WS-EXPECT-VIDA
031600        END-EVALUATE
031700
031800        DIVIDE REQ-LOAN-PERIOD BY 12 GIVING WS-PLAZO-ANIOS
031900                                     REMAINDER WS-RESTO-PLAZO
032000        IF WS-RESTO-PLAZO > 0 THEN
032100           ADD 1 TO WS-PLAZO-ANIOS
032200        END-IF
032300
032400        COMPUTE WS-EDAD-MAXIMA = WS-EXPECT-VIDA - WS-PLAZO-ANIOS
032500
032600        IF WS-EDAD-CALCULADA > WS-EDAD-MAXIMA THEN
032700           MOVE 'IAGE' TO REASON-CODE
032800        END-IF
032900     END-IF.
033000
033100 2000-VALIDAR-EDAD-F. EXIT.
033200
033300
033400*----  REGLA 3: SEGMENTO Y MODIFICADOR DE CREDITO --------------
033500 3000-DERIVAR-SEGMENTO.
033600
033700     EVALUATE TRUE
033800        WHEN WS-COD-SEGMENTO-N < PRE-SEGMENTO-CORTE1
033900           MOVE PRE-MODIF-SEGMENTO-0 TO WS-MODIFICADOR
034000           MOVE 'NOLN' TO REASON-CODE
034100        WHEN WS-COD-SEGMENTO-N < PRE-SEGMENTO-CORTE2
034200           MOVE PRE-MODIF-SEGMENTO-1 TO WS-MODIFICADOR
034300        WHEN WS-COD-SEGMENTO-N < PRE-SEGMENTO-CORTE3
034400           MOVE PRE-MODIF-SEGMENTO-2 TO WS-MODIFICADOR
034500        WHEN OTHER
034600           MOVE PRE-MODIF-SEGMENTO-3 TO WS-MODIFICADOR
034700     END-EVALUATE.
034800
034900 3000-DERIVAR-SEGMENTO-F. EXIT.
035000
035100
035200*----  REGLA 4: LIMITES DE MONTO Y PLAZO SOLICITADOS -----------
035300 4000-VALIDAR-LIMITES.
035400
035500     IF REQ-LOAN-AMOUNT < PRE-MONTO-MINIMO
035600           OR REQ-LOAN-AMOUNT > PRE-MONTO-MAXIMO THEN
035700        MOVE 'IAMT' TO REASON-CODE
035800     END-IF
035900
036000     IF REASON-CODE = SPACES THEN
036100        IF REQ-LOAN-PERIOD < PRE-PLAZO-MINIMO
036200              OR REQ-LOAN-PERIOD > PRE-PLAZO-MAXIMO THEN
036300           MOVE 'IPER' TO REASON-CODE
036400        END-IF
036500     END-IF.
036600
036700 4000-VALIDAR-LIMITES-F. EXIT.
036800
036900
037000*----  REGLA 5: CALCULO DEL PRESTAMO APROBADO ------------------
037100 5000-CALCULAR-APROB.
037200
037300     MOVE REQ-LOAN-PERIOD TO WS-PLAZO-TRABAJO
037400     COMPUTE WS-MONTO-MAXIMO-PLAZO =
037500             WS-MODIFICADOR * WS-PLAZO-TRABAJO
037600
037700     PERFORM 5100-INCREMENTAR-PLAZO THRU 5100-INCREMENTAR-PLAZO-F
037800        UNTIL WS-MONTO-MAXIMO-PLAZO >= PRE-MONTO-MINIMO
037900           OR WS-PLAZO-TRABAJO > PRE-PLAZO-MAXIMO
038000
038100     IF WS-PLAZO-TRABAJO <= PRE-PLAZO-MAXIMO THEN
038200        IF WS-MONTO-MAXIMO-PLAZO > PRE-MONTO-MAXIMO THEN
038300           MOVE PRE-MONTO-MAXIMO TO APPROVED-AMOUNT
038400        ELSE
038500           MOVE WS-MONTO-MAXIMO-PLAZO TO APPROVED-AMOUNT
038600        END-IF
038700        MOVE WS-PLAZO-TRABAJO TO APPROVED-PERIOD
038800     ELSE
038900        MOVE 'NOLN' TO REASON-CODE
039000     END-IF.
039100
039200 5000-CALCULAR-APROB-F. EXIT.
039300
039400
039500*---- AVANZA UN MES EL PLAZO DE BUSQUEDA Y RECALCULA -----------
039600 5100-INCREMENTAR-PLAZO.
039700
039800     ADD 1 TO WS-PLAZO-TRABAJO
039900     COMPUTE WS-MONTO-MAXIMO-PLAZO =
040000             WS-MODIFICADOR * WS-PLAZO-TRABAJO.
040100
040200 5100-INCREMENTAR-PLAZO-F. EXIT.
040300
040400
040500*----  FIJA EL ESTADO FINAL DE LA DECISION ---------------------
040600 9000-FIJAR-DECISION.
040700
040800     IF REASON-CODE = SPACES THEN
040900        MOVE 'APPROVED' TO DECISION-STATUS
041000     ELSE
041100        MOVE 'REJECTED' TO DECISION-STATUS
041200        MOVE ZEROS      TO APPROVED-AMOUNT
041300        MOVE ZEROS      TO APPROVED-PERIOD
041400     END-IF.
041500
041600 9000-FIJAR-DECISION-F. EXIT.
