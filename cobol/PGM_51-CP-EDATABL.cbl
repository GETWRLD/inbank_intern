000100*    EDATABL
000200*****************************************
000300*   TABLA DE RESTRICCION POR EDAD        *
000400*   EDAD MINIMA Y EXPECTATIVA DE VIDA    *
000500*   POR PAIS BALTICO (EE/LV/LT)          *
000600*****************************************
000700 01  EDA-CONSTANTES-EDAD.
000800*    EDAD MINIMA PARA SOLICITAR PRESTAMO
000900     03  EDA-EDAD-MINIMA        PIC 9(02)   VALUE 18.
001000*    EXPECTATIVA DE VIDA POR PAIS, EN ANIOS
001100     03  EDA-TABLA-EXPECTATIVA.
001200         05  EDA-EXPECT-EE      PIC 9(03)   VALUE 078.
001300         05  EDA-EXPECT-LV      PIC 9(03)   VALUE 075.
001400         05  EDA-EXPECT-LT      PIC 9(03)   VALUE 076.
001500         05  EDA-EXPECT-DEFECTO PIC 9(03)   VALUE 075.
001600     03  FILLER                 PIC X(08)   VALUE SPACES.
