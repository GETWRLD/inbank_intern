000100*////////////////// (PRETABL) //////////////////////////////
000200*****************************************
000300*   LIMITES DE MONTO/PLAZO Y             *
000400*   MODIFICADORES DE CREDITO POR SEGMENTO*
000500*****************************************
000600 01  PRE-CONSTANTES-PRESTAMO.
000700*    LIMITES DE MONTO SOLICITADO, EN EUROS
000800     03  PRE-MONTO-MINIMO       PIC 9(07)  VALUE 0002000.
000900     03  PRE-MONTO-MAXIMO       PIC 9(07)  VALUE 0010000.
001000*    LIMITES DE PLAZO SOLICITADO, EN MESES
001100     03  PRE-PLAZO-MINIMO       PIC 9(03)  VALUE 012.
001200     03  PRE-PLAZO-MAXIMO       PIC 9(03)  VALUE 048.
001300*    CORTES DEL SEGMENTO (ULTIMOS 4 DIGITOS DEL CODIGO)
001400     03  PRE-SEGMENTO-CORTE1    PIC 9(04)  VALUE 2500.
001500     03  PRE-SEGMENTO-CORTE2    PIC 9(04)  VALUE 5000.
001600     03  PRE-SEGMENTO-CORTE3    PIC 9(04)  VALUE 7500.
001700*    MODIFICADOR DE CREDITO SEGUN SEGMENTO (0=DEUDOR)
001800     03  PRE-MODIF-SEGMENTO-0   PIC 9(04)  VALUE 0000.
001900     03  PRE-MODIF-SEGMENTO-1   PIC 9(04)  VALUE 0100.
002000     03  PRE-MODIF-SEGMENTO-2   PIC 9(04)  VALUE 0300.
002100     03  PRE-MODIF-SEGMENTO-3   PIC 9(04)  VALUE 1000.
002200     03  FILLER                 PIC X(08)  VALUE SPACES.
