000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PROGM53S.
000300 AUTHOR. R TOVAR VEGA.
000400 INSTALLATION. BANCO ATLANTICO - DPTO DE SISTEMAS DE CREDITO.
000500 DATE-WRITTEN. 03/21/88.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEL DPTO DE CREDITOS.
000800*****************************************************************
000900*    PROGM53S                                                   *
001000*    PROCESO BATCH DE DECISION DE PRESTAMOS AL CONSUMO          *
001100*    ========================================                  *
001200*    LEE EL ARCHIVO DE SOLICITUDES, LLAMA AL MOTOR DE           *
001300*    DECISION (PGMDECEN) PARA CADA UNA, GRABA EL ARCHIVO        *
001400*    DE DECISIONES Y EMITE EL RESUMEN DE CIERRE CON LAS         *
001500*    CANTIDADES LEIDAS, APROBADAS Y RECHAZADAS POR MOTIVO.      *
001600*****************************************************************
001700*----------------------------------------------------------------*
001800*    HISTORIAL DE CAMBIOS                                        *
001900*----------------------------------------------------------------*
002000*    03/21/88  RTV  PROGRAMA ORIGINAL, UN SOLO PASO SOBRE EL     *
002100*                    ARCHIVO DE SOLICITUDES.                     *
002200*    11/02/89  MGS  AGREGA CONTADOR DE RECHAZOS POR MOTIVO EN    *
002300*                    EL RESUMEN (ANTES SOLO TOTAL RECHAZADO).    *
002400*    06/19/91  JLR  EL RESUMEN PASA A ARCHIVO IMPRESO DDRESUM,   *
002500*                    ANTES SOLO SE MOSTRABA POR DISPLAY.         *
002600*    09/30/93  JLR  SE AGREGA EL TOTAL DE MONTO APROBADO AL      *
002700*                    PIE DEL RESUMEN, PEDIDO DE CONTRALORIA.     *
002800*    04/22/96  CAP  LA LLAMADA AL MOTOR PASA A SER DINAMICA      *
002900*                    (WS-NOMBRE-MOTOR) PARA FACILITAR CAMBIOS    *
003000*                    DE VERSION SIN RECOMPILAR ESTE PROGRAMA.    *
003100*    01/08/99  CAP  REVISION Y2K: FECHA DE CORRIDA SE TOMA CON   *
003200*                    ACCEPT FROM DATE YYYYMMDD (SIGLO COMPLETO). *
003300*    07/05/01  RTV  LINEA DE ENCABEZADO DEL RESUMEN AHORA USA    *
003400*                    EL MISMO BUFFER QUE LAS LINEAS DE DETALLE.  *
003500*    02/17/04  RTV  TABLA DE MOTIVOS DE RECHAZO (ICOD/IAGE/      *
003600*                    NOLN/IAMT/IPER) IMPRIME EN UN SOLO LAZO.    *
003700*    10/11/07  DSM  TICKET CR-4471. SE QUITA EL CIERRE POR       *
003800*                    SUCURSAL; EL BATCH YA NO SEGMENTA POR       *
003900*                    OFICINA, PROCESA TODO EL ARCHIVO DE UNA VEZ.*
004000*    05/03/12  DSM  TICKET CR-5820. LIMPIEZA GENERAL Y REVISION  *
004100*                    DE NOMBRES DE CAMPOS DE TRABAJO.            *
004200*----------------------------------------------------------------*
004300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SOLICITUDES ASSIGN DDSOLIC
005200     FILE STATUS IS WS-FILE-SOLIC.
005300
005400     SELECT DECISIONES  ASSIGN DDDECIS
005500     FILE STATUS IS WS-FILE-DECIS.
005600
005700     SELECT RESUMEN      ASSIGN DDRESUM
005800     FILE STATUS IS WS-FILE-RESUM.
005900
006000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400 FD  SOLICITUDES
006500     BLOCK CONTAINS 0 RECORDS
006600     RECORDING MODE IS F.
006700 01  REG-SOLICITUD               PIC X(37).
006800
006900 FD  DECISIONES
007000     BLOCK CONTAINS 0 RECORDS
007100     RECORDING MODE IS F.
007200 01  REG-DECISION                PIC X(41).
007300
007400 FD  RESUMEN
007500     BLOCK CONTAINS 0 RECORDS
007600     RECORDING MODE IS F.
007700 01  REG-RESUMEN                 PIC X(80).
007800
007900
008000 WORKING-STORAGE SECTION.
008100*========================*
008200
008300 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
008400
008500*////////////// COPYS DE LAYOUT ///////////////////////////////
008600*     COPY CP-SOLICIT.
008700*---- 37 BYTES, ANCHO FIJO, SIN HOLGURA (CONTRATO DE INTERFASE) -
008800 01  SOL-REG-SOLICITUD.
008900     03  SOL-APP-ID             PIC X(08).
009000     03  SOL-PERSONAL-CODE      PIC X(11).
009100     03  SOL-REQ-LOAN-AMOUNT    PIC 9(07).
009200     03  SOL-REQ-LOAN-PERIOD    PIC 9(03).
009300     03  SOL-CURRENT-DATE       PIC X(08).
009400
009500*     COPY CP-DECISIO.
009600*---- 41 BYTES, ANCHO FIJO, SIN HOLGURA (CONTRATO DE INTERFASE) -
009700 01  DEC-REG-DECISION.
009800     03  DEC-APP-ID             PIC X(08).
009900     03  DEC-PERSONAL-CODE      PIC X(11).
010000     03  DEC-DECISION-STATUS    PIC X(08).
010100     03  DEC-APPROVED-AMOUNT    PIC 9(07).
010200     03  DEC-APPROVED-PERIOD    PIC 9(03).
010300     03  DEC-REASON-CODE        PIC X(04).
010400*////////////////////////////////////////////////////////////
010500
010600*---- CODIGOS DE RETORNO DE ARCHIVOS ---------------------------
010700 77  WS-FILE-SOLIC            PIC XX     VALUE SPACES.
010800 77  WS-FILE-DECIS            PIC XX     VALUE SPACES.
010900 77  WS-FILE-RESUM            PIC XX     VALUE SPACES.
011000
011100 77  WS-STATUS-SOLIC          PIC X      VALUE 'N'.
011200     88  WS-FIN-SOLIC                    VALUE 'Y'.
011300     88  WS-NO-FIN-SOLIC                 VALUE 'N'.
011400
011500*---- NOMBRE DEL MOTOR DE DECISION, LLAMADA DINAMICA -----------
011600 77  WS-NOMBRE-MOTOR          PIC X(08)  VALUE 'PGMDECEN'.        CR-3390
011700
011800*---- AREAS DE COMUNICACION CON EL MOTOR DE DECISION -----------
011900 01  WS-AREA-SOLICITUD.
012000     03  WS-AS-PERSONAL-CODE     PIC X(11).
012100     03  WS-AS-REQ-LOAN-AMOUNT   PIC 9(07).
012200     03  WS-AS-REQ-LOAN-PERIOD   PIC 9(03).
012300     03  WS-AS-CURRENT-DATE      PIC X(08).
012400
012500 01  WS-AREA-DECISION.
012600     03  WS-AD-DECISION-STATUS   PIC X(08).
012700     03  WS-AD-APPROVED-AMOUNT   PIC 9(07).
012800     03  WS-AD-APPROVED-PERIOD   PIC 9(03).
012900     03  WS-AD-REASON-CODE       PIC X(04).
013000
013100*---- CONTADORES DE CIERRE DEL PROCESO --------------------------
013200 77  WS-CANT-LEIDAS           PIC S9(07) COMP   VALUE ZERO.
013300 77  WS-CANT-APROB            PIC S9(07) COMP   VALUE ZERO.
013400 77  WS-CANT-RECH-TOTAL       PIC S9(07) COMP   VALUE ZERO.
013500 77  WS-TOTAL-APROBADO        PIC S9(09) COMP-3    VALUE ZERO.
013600
013700*---- CONTADORES DE RECHAZO POR MOTIVO, CON VISTA TABLA ---------
013800 01  WS-CONTADORES-RECHAZO.
013900     03  WS-RECH-ICOD         PIC S9(07) COMP   VALUE ZERO.
014000     03  WS-RECH-IAGE         PIC S9(07) COMP   VALUE ZERO.
014100     03  WS-RECH-NOLN         PIC S9(07) COMP   VALUE ZERO.
014200     03  WS-RECH-IAMT         PIC S9(07) COMP   VALUE ZERO.
014300     03  WS-RECH-IPER         PIC S9(07) COMP   VALUE ZERO.
014400 01  WS-TABLA-RECHAZOS REDEFINES WS-CONTADORES-RECHAZO.
014500     03  WS-RECH-TABLA        PIC S9(07) COMP   OCCURS 5.
014600
014700*---- NOMBRES DE MOTIVO DE RECHAZO, CON VISTA TABLA -------------
014800 01  WS-CODIGOS-RECHAZO-NOM.
014900     03  WS-COD-RECH-1        PIC X(04)  VALUE 'ICOD'.
015000     03  WS-COD-RECH-2        PIC X(04)  VALUE 'IAGE'.
015100     03  WS-COD-RECH-3        PIC X(04)  VALUE 'NOLN'.
015200     03  WS-COD-RECH-4        PIC X(04)  VALUE 'IAMT'.
015300     03  WS-COD-RECH-5        PIC X(04)  VALUE 'IPER'.
015400 01  WS-TABLA-CODIGOS REDEFINES WS-CODIGOS-RECHAZO-NOM.
015500     03  WS-TABLA-COD         PIC X(04)  OCCURS 5.
015600
015700 77  WS-IDX-RECHAZO           PIC S9(02) COMP   VALUE ZERO.
015800
015900*---- FECHA DE CORRIDA, TOMADA DEL SISTEMA ----------------------
016000 01  WS-FECHA-SISTEMA.
016100     03  WS-FEC-SIS-ANIO      PIC 9(04).
016200     03  WS-FEC-SIS-MES       PIC 9(02).
016300     03  WS-FEC-SIS-DIA       PIC 9(02).
016400 01  WS-FECHA-SISTEMA-ALFA REDEFINES WS-FECHA-SISTEMA.
016500     03  WS-FEC-SIS-ALFA      PIC X(08).
016600
016700 01  WS-FECHA-EDIT.
016800     03  WS-FEC-ED-DIA        PIC 99.
016900     03  FILLER               PIC X     VALUE '/'.
017000     03  WS-FEC-ED-MES        PIC 99.
017100     03  FILLER               PIC X     VALUE '/'.
017200     03  WS-FEC-ED-ANIO       PIC 9(04).
017300
017400*---- BUFFER DE IMPRESION DEL RESUMEN, DOS VISTAS ---------------
017500 01  WS-LINEA-TITULO.
017600     03  WS-LIT-TITULO        PIC X(52) VALUE
017700         'BANCO ATLANTICO - RESUMEN DE DECISIONES DE PRESTAMO'.
017800     03  WS-LIT-FECHA         PIC X(10) VALUE SPACES.
017900     03  FILLER               PIC X(18) VALUE SPACES.
018000 01  WS-LINEA-DETALLE REDEFINES WS-LINEA-TITULO.
018100     03  WS-DET-ETIQUETA      PIC X(45).
018200     03  WS-DET-VALOR         PIC ZZZ,ZZZ,ZZ9.
018300     03  FILLER               PIC X(24).
018400
018500 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
018600
018700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
018800 PROCEDURE DIVISION.
018900
019000 MAIN-PROGRAM-I.                                                  CR-5820
019100
019200     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
019300     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
019400                            UNTIL WS-FIN-SOLIC.
019500     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
019600
019700 MAIN-PROGRAM-F. GOBACK.
019800
019900
020000*----  APERTURA DE ARCHIVOS DEL PROCESO -------------------------
020100 1000-INICIO-I.
020200
020300     SET WS-NO-FIN-SOLIC TO TRUE
020400
020500     OPEN INPUT  SOLICITUDES
020600     IF WS-FILE-SOLIC NOT = '00' THEN
020700        DISPLAY '* ERROR EN OPEN SOLICITUDES = ' WS-FILE-SOLIC
020800        MOVE 9999 TO RETURN-CODE
020900        SET WS-FIN-SOLIC TO TRUE
021000     END-IF
021100
021200     OPEN OUTPUT DECISIONES
021300     IF WS-FILE-DECIS NOT = '00' THEN
021400        DISPLAY '* ERROR EN OPEN DECISIONES = ' WS-FILE-DECIS
021500        MOVE 9999 TO RETURN-CODE
021600        SET WS-FIN-SOLIC TO TRUE
021700     END-IF
021800
021900     OPEN OUTPUT RESUMEN
022000     IF WS-FILE-RESUM NOT = '00' THEN
022100        DISPLAY '* ERROR EN OPEN RESUMEN = ' WS-FILE-RESUM
022200        MOVE 9999 TO RETURN-CODE
022300        SET WS-FIN-SOLIC TO TRUE
022400     END-IF.
022500
022600 1000-INICIO-F. EXIT.
022700
022800
022900*----  CICLO PRINCIPAL: LEE, LLAMA AL MOTOR Y ACUMULA ------------
023000 2000-PROCESO-I.
023100
023200     PERFORM 2500-LEER-I        THRU 2500-LEER-F
023300
023400     IF WS-NO-FIN-SOLIC THEN
023500        PERFORM 3000-LLAMAR-MOTOR-I THRU 3000-LLAMAR-MOTOR-F
023600        PERFORM 4000-ACUMULAR-I     THRU 4000-ACUMULAR-F
023700     END-IF.
023800
023900 2000-PROCESO-F. EXIT.
024000
024100
024200*----  LECTURA DE UNA SOLICITUD ----------------------------------
024300 2500-LEER-I.
024400
024500     READ SOLICITUDES INTO SOL-REG-SOLICITUD
024600     EVALUATE WS-FILE-SOLIC
024700        WHEN '00'
024800           ADD 1 TO WS-CANT-LEIDAS
024900        WHEN '10'
025000           SET WS-FIN-SOLIC TO TRUE
025100        WHEN OTHER
025200           DISPLAY '* ERROR LECTURA SOLICITUDES = ' WS-FILE-SOLIC
025300           MOVE 9999 TO RETURN-CODE
025400           SET WS-FIN-SOLIC TO TRUE
025500     END-EVALUATE.
025600
025700 2500-LEER-F. EXIT.
025800
025900
026000*----  LLAMADA DINAMICA AL MOTOR DE DECISION ---------------------
026100 3000-LLAMAR-MOTOR-I.
026200
026300     MOVE SOL-PERSONAL-CODE     TO WS-AS-PERSONAL-CODE
026400     MOVE SOL-REQ-LOAN-AMOUNT   TO WS-AS-REQ-LOAN-AMOUNT
026500     MOVE SOL-REQ-LOAN-PERIOD   TO WS-AS-REQ-LOAN-PERIOD
026600     MOVE SOL-CURRENT-DATE      TO WS-AS-CURRENT-DATE
026700
026800     CALL WS-NOMBRE-MOTOR USING WS-AREA-SOLICITUD                 CR-3390
026900                                 WS-AREA-DECISION.
027000
027100 3000-LLAMAR-MOTOR-F. EXIT.
027200
027300
027400*----  GRABA LA DECISION Y ACTUALIZA LOS CONTADORES --------------
027500 4000-ACUMULAR-I.
027600
027700     MOVE SOL-APP-ID            TO DEC-APP-ID
027800     MOVE SOL-PERSONAL-CODE     TO DEC-PERSONAL-CODE
027900     MOVE WS-AD-DECISION-STATUS TO DEC-DECISION-STATUS
028000     MOVE WS-AD-APPROVED-AMOUNT TO DEC-APPROVED-AMOUNT
028100     MOVE WS-AD-APPROVED-PERIOD TO DEC-APPROVED-PERIOD
028200     MOVE WS-AD-REASON-CODE     TO DEC-REASON-CODE
028300
028400     WRITE REG-DECISION FROM DEC-REG-DECISION
028500     IF WS-FILE-DECIS NOT = '00' THEN
028600        DISPLAY '* ERROR EN ESCRITURA DECISIONES = ' WS-FILE-DECIS
028700        MOVE 9999 TO RETURN-CODE
028800     END-IF
028900
029000     IF WS-AD-REASON-CODE = SPACES THEN
029100        ADD 1 TO WS-CANT-APROB
029200        ADD WS-AD-APPROVED-AMOUNT TO WS-TOTAL-APROBADO
029300     ELSE
029400        ADD 1 TO WS-CANT-RECH-TOTAL
029500        EVALUATE WS-AD-REASON-CODE
029600           WHEN 'ICOD' ADD 1 TO WS-RECH-ICOD
029700           WHEN 'IAGE' ADD 1 TO WS-RECH-IAGE
029800           WHEN 'NOLN' ADD 1 TO WS-RECH-NOLN
029900           WHEN 'IAMT' ADD 1 TO WS-RECH-IAMT
030000           WHEN 'IPER' ADD 1 TO WS-RECH-IPER
030100        END-EVALUATE
030200     END-IF.
030300
030400 4000-ACUMULAR-F. EXIT.
030500
030600
030700*----  CIERRE DEL PROCESO: RESUMEN Y CIERRE DE ARCHIVOS ----------
030800 9999-FINAL-I.                                                    CR-4471
030900
031000     PERFORM 8000-IMPRIMIR-RESUMEN-I THRU 8000-IMPRIMIR-RESUMEN-F
031100
031200     CLOSE SOLICITUDES
031300     CLOSE DECISIONES
031400     CLOSE RESUMEN
031500     IF WS-FILE-RESUM NOT = '00' THEN
031600        DISPLAY '* ERROR EN CLOSE RESUMEN = ' WS-FILE-RESUM
031700        MOVE 9999 TO RETURN-CODE
031800     END-IF.
031900
032000 9999-FINAL-F. EXIT.
032100
032200
032300*----  EMITE EL REPORTE RESUMEN DE CIERRE ------------------------
032400 8000-IMPRIMIR-RESUMEN-I.
032500
032600     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD                   Y2K-9901
032700     MOVE WS-FEC-SIS-DIA  TO WS-FEC-ED-DIA
032800     MOVE WS-FEC-SIS-MES  TO WS-FEC-ED-MES
032900     MOVE WS-FEC-SIS-ANIO TO WS-FEC-ED-ANIO
033000
033100     MOVE SPACES        TO WS-LINEA-TITULO
033200     MOVE 'BANCO ATLANTICO - RESUMEN DE DECISIONES DE PRESTAMO'
033300                         TO WS-LIT-TITULO
033400     MOVE WS-FECHA-EDIT  TO WS-LIT-FECHA
033500     WRITE REG-RESUMEN FROM WS-LINEA-TITULO AFTER PAGE
033600
033700     MOVE SPACES         TO WS-LINEA-DETALLE
033800     MOVE 'SOLICITUDES LEIDAS . . . . . . . . . . . . . :'
033900                         TO WS-DET-ETIQUETA
034000     MOVE WS-CANT-LEIDAS TO WS-DET-VALOR
034100     WRITE REG-RESUMEN FROM WS-LINEA-DETALLE AFTER 2
034200
034300     MOVE SPACES         TO WS-LINEA-DETALLE
034400     MOVE 'SOLICITUDES APROBADAS. . . . . . . . . . . . :'
034500                         TO WS-DET-ETIQUETA
034600     MOVE WS-CANT-APROB  TO WS-DET-VALOR
034700     WRITE REG-RESUMEN FROM WS-LINEA-DETALLE AFTER 1
034800
034900     MOVE SPACES             TO WS-LINEA-DETALLE
035000     MOVE 'SOLICITUDES RECHAZADAS (TOTAL) . . . . . . . :'
035100                             TO WS-DET-ETIQUETA
035200     MOVE WS-CANT-RECH-TOTAL TO WS-DET-VALOR
035300     WRITE REG-RESUMEN FROM WS-LINEA-DETALLE AFTER 1
035400
035500     PERFORM 8100-IMPRIMIR-RECHAZO-I THRU 8100-IMPRIMIR-RECHAZO-F
035600        VARYING WS-IDX-RECHAZO FROM 1 BY 1
035700        UNTIL WS-IDX-RECHAZO > 5
035800
035900     MOVE SPACES          TO WS-LINEA-DETALLE
036000     MOVE 'MONTO TOTAL APROBADO (EUROS) . . . . . . . . :'
036100                          TO WS-DET-ETIQUETA
036200     MOVE WS-TOTAL-APROBADO TO WS-DET-VALOR
036300     WRITE REG-RESUMEN FROM WS-LINEA-DETALLE AFTER 2.
036400
036500 8000-IMPRIMIR-RESUMEN-F. EXIT.
036600
036700
036800*----  UNA LINEA DE DETALLE POR CADA MOTIVO DE RECHAZO -----------
036900 8100-IMPRIMIR-RECHAZO-I.
037000
037100     MOVE SPACES TO WS-LINEA-DETALLE
037200     STRING 'RECHAZADAS POR ' DELIMITED BY SIZE
037300            WS-TABLA-COD (WS-IDX-RECHAZO) DELIMITED BY SIZE
037400            ' . . . . . . . . . . . . . . . . :' DELIMITED BY SIZE
037500            INTO WS-DET-ETIQUETA
037600     MOVE WS-RECH-TABLA (WS-IDX-RECHAZO) TO WS-DET-VALOR
037700     WRITE REG-RESUMEN FROM WS-LINEA-DETALLE AFTER 1.
037800
037900 8100-IMPRIMIR-RECHAZO-F. EXIT.
